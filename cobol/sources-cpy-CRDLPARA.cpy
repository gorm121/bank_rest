000100* CRDLPARA.cpybk
000200*-----------------------------------------------------------*
000300* LINKAGE AREA FOR CALL "CRDXPARA" - OBTAIN A PARAMETER      *
000400* VALUE FROM THE CRDAPLPA SYSTEM PARAMETER FILE BY CODE.     *
000500* SAME SHAPE AS THE TRFXPARA GHPARCD/GHPARVAL INTERFACE.     *
000600*-----------------------------------------------------------*
000700 01  WK-C-LPARA-RECORD.
000800     05  WK-C-LPARA-GHPARCD      PIC X(10).
000900     05  WK-C-LPARA-GHPARVAL     PIC X(44).
001000     05  WK-C-LPARA-ERROR-CD     PIC X(01).
001100         88  WK-C-LPARA-NO-ERROR         VALUE SPACE.
001200     05  FILLER                  PIC X(05)   VALUE SPACES.
