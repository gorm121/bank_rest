000100* CRDLLUHN.cpybk
000200*-----------------------------------------------------------*
000300* LINKAGE AREA FOR CALL "CRDVLUHN" - MOD-10 CHECK DIGIT      *
000400* VALIDATION OF A CLEANED (DIGITS-ONLY) CARD NUMBER.         *
000500*-----------------------------------------------------------*
000600 01  WK-C-LLUHN-RECORD.
000700     05  WK-C-LLUHN-PAN-DIGITS   PIC X(19).
000800     05  WK-C-LLUHN-PAN-LENGTH   PIC 9(02)   COMP.
000900     05  WK-C-LLUHN-VALID-FLAG   PIC X(01).
001000         88  WK-C-LLUHN-IS-VALID         VALUE "Y".
001100         88  WK-C-LLUHN-IS-INVALID       VALUE "N".
001200     05  FILLER                  PIC X(05)   VALUE SPACES.
