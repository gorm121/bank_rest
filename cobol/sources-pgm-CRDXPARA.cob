000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRDXPARA.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CARD SYSTEMS - BATCH.
000700 DATE-WRITTEN.   20 FEB 1990.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS A PARAMETER VALUE FROM THE
001200*               CRDAPLPA SYSTEM AND APPLICATION PARAMETER FILE,
001300*               KEYED BY PARAMETER CODE.  USED BY CRDMAINT TO
001400*               FETCH THE CONFIGURED PAN HASH SALT.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900*  02/20/90  MWT  CR0114 - INITIAL VERSION, CALLED FROM CRDMAINT.
002000*  11/02/98  RSJ  CR0047 - Y2K SWEEP - NO DATE LOGIC IN THIS
002100*                          ROUTINE, REVIEWED AND LEFT AS IS.
002200*  08/15/01  DCK  CR0290 - MEPS PHASE 1 MODS - COMMAND CHANGED TO
002300*                          GOBACK SO THIS PROGRAM CAN ALSO BE
002400*                          CALLED FROM THE CL EXIT PROGRAM.
002500*---------------------------------------------------------------*
002600 EJECT
002700**********************
002800 ENVIRONMENT DIVISION.
002900**********************
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-AS400.
003200 OBJECT-COMPUTER.  IBM-AS400.
003300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003400*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CRDAPLPA ASSIGN TO DATABASE-CRDAPLPA
003800            ORGANIZATION      IS INDEXED
003900            ACCESS MODE       IS RANDOM
004000            RECORD KEY        IS CRDAPLPA-PARM-CODE
004100            FILE STATUS       IS WK-C-FILE-STATUS.
004200*
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700**************
004800 FD  CRDAPLPA
004900     LABEL RECORDS ARE OMITTED
005000     DATA RECORD IS CRDAPLPA-RECORD.
005100 COPY CRDAPLPA.
005200*
005300*************************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER              PIC X(24)  VALUE
005700     "** PROGRAM CRDXPARA  **".
005800*
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01  WK-C-COMMON.
006100 COPY CRDCWS.
006200*
006300*****************
006400 LINKAGE SECTION.
006500*****************
006600 COPY CRDLPARA.
006700 EJECT
006800********************************************
006900 PROCEDURE DIVISION USING WK-C-LPARA-RECORD.
007000********************************************
007100 MAIN-MODULE.
007200     PERFORM A000-MAIN-PROCESSING
007300        THRU A099-MAIN-PROCESSING-EX.
007400     PERFORM Z000-END-PROGRAM-ROUTINE
007500        THRU Z099-END-PROGRAM-ROUTINE-EX.
007600     GOBACK.
007700*
007800 EJECT
007900*---------------------------------------------------------------*
008000 A000-MAIN-PROCESSING.
008100*---------------------------------------------------------------*
008200     OPEN    INPUT CRDAPLPA.
008300     IF      NOT WK-C-SUCCESSFUL
008400             DISPLAY "CRDXPARA - OPEN FILE ERROR - CRDAPLPA"
008500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
008600             GO TO Y900-ABNORMAL-TERMINATION.
008700*
008800     MOVE    SPACES                  TO    WK-C-LPARA-GHPARVAL.
008900     MOVE    SPACE                   TO    WK-C-LPARA-ERROR-CD.
009000     MOVE    WK-C-LPARA-GHPARCD      TO    CRDAPLPA-PARM-CODE.
009100*
009200     READ    CRDAPLPA KEY IS CRDAPLPA-PARM-CODE.
009300     IF      WK-C-SUCCESSFUL
009400             GO TO A080-MOVE-DATA.
009500*
009600     IF      WK-C-RECORD-NOT-FOUND
009700             MOVE "N"                TO    WK-C-LPARA-ERROR-CD
009800     ELSE
009900             MOVE "E"                TO    WK-C-LPARA-ERROR-CD
010000     END-IF.
010100*
010200     GO TO A099-MAIN-PROCESSING-EX.
010300*
010400 A080-MOVE-DATA.
010500     MOVE    CRDAPLPA-PARM-VALUE     TO    WK-C-LPARA-GHPARVAL.
010600*
010700*---------------------------------------------------------------*
010800 A099-MAIN-PROCESSING-EX.
010900*---------------------------------------------------------------*
011000     EXIT.
011100*
011200 Y900-ABNORMAL-TERMINATION.
011300     PERFORM Z000-END-PROGRAM-ROUTINE
011400        THRU Z099-END-PROGRAM-ROUTINE-EX.
011500     MOVE    "E"                     TO    WK-C-LPARA-ERROR-CD.
011600     GOBACK.
011700*
011800*---------------------------------------------------------------*
011900 Z000-END-PROGRAM-ROUTINE.
012000*---------------------------------------------------------------*
012100     CLOSE   CRDAPLPA.
012200     IF      NOT WK-C-SUCCESSFUL
012300             DISPLAY "CRDXPARA - CLOSE FILE ERROR - CRDAPLPA"
012400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
012500*
012600*---------------------------------------------------------------*
012700 Z099-END-PROGRAM-ROUTINE-EX.
012800*---------------------------------------------------------------*
012900     EXIT.
013000*
013100******************************************************************
013200*************** END OF PROGRAM SOURCE - CRDXPARA ***************
013300******************************************************************
