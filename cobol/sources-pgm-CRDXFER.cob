000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRDXFER.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CARD SYSTEMS - BATCH.
000700 DATE-WRITTEN.   02 APR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  TRANSFER POSTING RUN.  LOADS THE CARD MASTER
001200*               FILE (AS REFRESHED BY CRDMAINT) INTO A WORKING
001300*               STORAGE TABLE KEYED BY CARD-ID, POSTS EACH
001400*               TRANSFER/PAYMENT/REFUND INSTRUCTION FROM THE
001500*               TRANSFER INSTRUCTION FILE AGAINST IT, WRITES THE
001600*               TRANSACTION LOG, REWRITES THE CARD MASTER FILE
001700*               WITH UPDATED BALANCES, AND PRINTS THE TRANSFER
001800*               POSTING REPORT.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300*  04/02/90  MWT  CR0121 - INITIAL VERSION.
002400*  09/11/95  MWT  CR0201 - FUNDS CHECK CHANGED FROM "BALANCE >
002500*                          AMOUNT" TO "BALANCE >= AMOUNT" PER
002600*                          CARD OPS REQUEST (EXACT-BALANCE
002700*                          TRANSFERS WERE BEING REJECTED).
002800*  11/02/98  RSJ  CR0047 - Y2K SWEEP - WK-C-TXN-CREATED-CCYY NOW
002900*                          BUILT FROM WK-C-RUN-DATE-CCYYMMDD.
003000*  02/19/07  PLT  CR0398 - CARD-TABLE LOOKUP CHANGED FROM A
003100*                          LINEAR PERFORM TO SEARCH ALL - TABLE
003200*                          IS LOADED IN CARD-ID ORDER SO THIS IS
003300*                          SAFE WITHOUT AN EXTRA SORT STEP.
003400*---------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004300                    C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CARDOUT ASSIGN TO CARDOUT
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS WK-C-FILE-STATUS.
005000*
005100     SELECT XFERIN  ASSIGN TO XFERIN
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS WK-C-FILE-STATUS.
005400*
005500     SELECT TXNOUT  ASSIGN TO TXNOUT
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS WK-C-FILE-STATUS.
005800*
005900     SELECT XFERRPT ASSIGN TO XFERRPT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WK-C-FILE-STATUS.
006200*
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700**************
006800 FD  CARDOUT
006900     LABEL RECORDS ARE OMITTED.
007000 COPY CRDMAST.
007100*
007200 FD  XFERIN
007300     LABEL RECORDS ARE OMITTED.
007400 COPY CRDXFRI.
007500*
007600 FD  TXNOUT
007700     LABEL RECORDS ARE OMITTED.
007800 COPY CRDTXNO.
007900*
008000 FD  XFERRPT
008100     LABEL RECORDS ARE OMITTED.
008200 01  XFERRPT-RECORD              PIC X(100).
008300*
008400*************************
008500 WORKING-STORAGE SECTION.
008600*************************
008700 01  FILLER                      PIC X(24)  VALUE
008800     "** PROGRAM CRDXFER   **".
008900*
009000* ------------------ PROGRAM WORKING STORAGE -------------------*
009100 01  WK-C-COMMON.
009200 COPY CRDCWS.
009300*
009400 01  WK-C-SWITCHES.
009500     05  WK-C-CARDOUT-EOF-SW     PIC X(01)   VALUE "N".
009600         88  WK-C-CARDOUT-EOF            VALUE "Y".
009700     05  WK-C-XFERIN-EOF-SW      PIC X(01)   VALUE "N".
009800         88  WK-C-XFERIN-EOF             VALUE "Y".
009900     05  WK-C-FROM-FOUND-SW      PIC X(01)   VALUE "N".
010000         88  WK-C-FROM-FOUND             VALUE "Y".
010100     05  WK-C-TO-FOUND-SW        PIC X(01)   VALUE "N".
010200         88  WK-C-TO-FOUND               VALUE "Y".
010300     05  WK-C-REJECT-SW          PIC X(01)   VALUE "N".
010400         88  WK-C-REJECTED                VALUE "Y".
010500     05  FILLER                  PIC X(05)   VALUE SPACES.
010600*
010700 01  WK-C-WORK-AREA.
010800     05  WK-C-REJECT-REASON      PIC X(20)   VALUE SPACES.
010900     05  WK-C-TRANSACTION-ID     PIC X(36)   VALUE SPACES.
011000     05  WK-C-TXN-ID-PARTS REDEFINES WK-C-TRANSACTION-ID.
011100         10  WK-C-TXNID-DATE     PIC 9(08).
011200         10  FILLER              PIC X(01).
011300         10  WK-C-TXNID-TIME     PIC 9(06).
011400         10  FILLER              PIC X(01).
011500         10  WK-C-TXNID-SEQ      PIC 9(06).
011600         10  FILLER              PIC X(14).
011700*
011800 01  WK-N-WORK-AREA.
011900     05  WK-N-CARD-TABLE-COUNT   PIC 9(05)   COMP VALUE ZERO.
012000     05  WK-N-LOAD-POS           PIC 9(05)   COMP VALUE ZERO.
012100     05  WK-N-FROM-INDEX         PIC 9(05)   COMP VALUE ZERO.
012200     05  WK-N-TO-INDEX           PIC 9(05)   COMP VALUE ZERO.
012300     05  WK-N-READ-COUNT         PIC 9(07)   COMP VALUE ZERO.
012400     05  WK-N-COMPLETED-COUNT    PIC 9(07)   COMP VALUE ZERO.
012500     05  WK-N-FAILED-COUNT       PIC 9(07)   COMP VALUE ZERO.
012600     05  WK-N-FAIL-NOTFOUND-CNT  PIC 9(07)   COMP VALUE ZERO.
012700     05  WK-N-FAIL-DENIED-CNT    PIC 9(07)   COMP VALUE ZERO.
012800     05  WK-N-FAIL-NOTACTIVE-CNT PIC 9(07)   COMP VALUE ZERO.
012900     05  WK-N-FAIL-AMOUNT-CNT    PIC 9(07)   COMP VALUE ZERO.
013000     05  WK-N-FAIL-FUNDS-CNT     PIC 9(07)   COMP VALUE ZERO.
013100     05  WK-N-WRITE-POS          PIC 9(05)   COMP VALUE ZERO.
013200     05  FILLER                  PIC X(05)   VALUE SPACES.
013300*
013400 01  WK-B-AMOUNT-AREA.
013500     05  WK-B-TOTAL-POSTED       PIC S9(13)V9(02) COMP-3
013600                                             VALUE ZERO.
013700     05  WK-B-TOTAL-BALANCE      PIC S9(13)V9(02) COMP-3
013800                                             VALUE ZERO.
013900*
014000 01  WK-T-CARD-TABLE.
014100     05  WK-T-CARD-ENTRY
014200             OCCURS 1 TO 100000 TIMES
014300             DEPENDING ON WK-N-CARD-TABLE-COUNT
014400             ASCENDING KEY IS WK-T-CARD-ID
014500             INDEXED BY WK-X-CARD-IDX.
014600         10  WK-T-CARD-ID        PIC 9(09).
014700         10  WK-T-CARD-HASH      PIC X(44).
014800         10  WK-T-LAST-FOUR      PIC X(04).
014900         10  WK-T-MASKED-NUMBER  PIC X(19).
015000         10  WK-T-CARD-HOLDER-NM PIC X(100).
015100         10  WK-T-CARD-TYPE      PIC X(10).
015200         10  WK-T-EXPIRY-DATE    PIC 9(08).
015300         10  WK-T-USER-ID        PIC 9(09).
015400         10  WK-T-BALANCE        PIC S9(13)V9(02) COMP-3.
015500         10  WK-T-STATUS-CODE    PIC X(01).
015600         10  WK-T-VALID-FLAG     PIC X(01).
015700*
015800 01  WK-R-DETAIL-LINE.
015900     05  WK-R-SEQ-NO             PIC 9(06).
016000     05  FILLER                  PIC X(02)   VALUE SPACES.
016100     05  WK-R-FROM-CARD-ID       PIC 9(09).
016200     05  FILLER                  PIC X(02)   VALUE SPACES.
016300     05  WK-R-TO-CARD-ID         PIC 9(09).
016400     05  FILLER                  PIC X(02)   VALUE SPACES.
016500     05  WK-R-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99.
016600     05  FILLER                  PIC X(02)   VALUE SPACES.
016700     05  WK-R-STATUS-CODE        PIC X(01).
016800     05  FILLER                  PIC X(02)   VALUE SPACES.
016900     05  WK-R-REJECT-REASON      PIC X(20).
017000     05  FILLER                  PIC X(27)   VALUE SPACES.
017100*
017200 01  WK-R-TOTAL-LINE.
017300     05  FILLER                  PIC X(20)   VALUE SPACES.
017400     05  WK-R-TOTAL-LABEL        PIC X(30).
017500     05  WK-R-TOTAL-VALUE        PIC Z,ZZZ,ZZZ,ZZ9.99.
017600     05  FILLER                  PIC X(34)   VALUE SPACES.
017700*
017800 01  WK-R-TOTAL-CNT-LINE.
017900     05  FILLER                  PIC X(20)   VALUE SPACES.
018000     05  WK-R-TOTAL-CNT-LABEL    PIC X(30).
018100     05  WK-R-TOTAL-CNT-VALUE    PIC Z,ZZZ,ZZZ,ZZ9.
018200     05  FILLER                  PIC X(37)   VALUE SPACES.
018300*
018400*****************
018500 LINKAGE SECTION.
018600*****************
018700*    NO PARAMETERS - MAIN BATCH DRIVER.
018800 EJECT
018900**************************
019000 PROCEDURE DIVISION.
019100**************************
019200 MAIN-MODULE.
019300     PERFORM A000-INITIALIZATION
019400        THRU A099-INITIALIZATION-EX.
019500     PERFORM B000-LOAD-CARD-TABLE
019600        THRU B099-LOAD-CARD-TABLE-EX.
019700     PERFORM C000-READ-XFERIN-RECORD
019800        THRU C099-READ-XFERIN-RECORD-EX.
019900     PERFORM D000-POST-ONE-INSTRUCTION
020000        THRU D099-POST-ONE-INSTRUCTION-EX
020100        UNTIL WK-C-XFERIN-EOF.
020200     PERFORM E000-REWRITE-CARD-TABLE
020300        THRU E099-REWRITE-CARD-TABLE-EX.
020400     PERFORM F000-PRINT-POSTING-REPORT
020500        THRU F099-PRINT-POSTING-REPORT-EX.
020600     PERFORM Z000-END-PROGRAM-ROUTINE
020700        THRU Z099-END-PROGRAM-ROUTINE-EX.
020800     GOBACK.
020900*
021000 EJECT
021100*---------------------------------------------------------------*
021200 A000-INITIALIZATION.
021300*---------------------------------------------------------------*
021400     ACCEPT   WK-C-RUN-DATE-YMD      FROM DATE.
021500     MOVE     "20"                   TO   WK-C-RUN-DATE-CEN.
021600*
021700     OPEN     INPUT  CARDOUT.
021800     IF       NOT WK-C-SUCCESSFUL
021900              DISPLAY "CRDXFER - OPEN FILE ERROR - CARDOUT"
022000              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100              GO TO Y900-ABNORMAL-TERMINATION.
022200*
022300     OPEN     INPUT  XFERIN.
022400     IF       NOT WK-C-SUCCESSFUL
022500              DISPLAY "CRDXFER - OPEN FILE ERROR - XFERIN"
022600              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022700              GO TO Y900-ABNORMAL-TERMINATION.
022800*
022900     OPEN     OUTPUT TXNOUT.
023000     IF       NOT WK-C-SUCCESSFUL
023100              DISPLAY "CRDXFER - OPEN FILE ERROR - TXNOUT"
023200              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023300              GO TO Y900-ABNORMAL-TERMINATION.
023400*
023500     OPEN     OUTPUT XFERRPT.
023600     IF       NOT WK-C-SUCCESSFUL
023700              DISPLAY "CRDXFER - OPEN FILE ERROR - XFERRPT"
023800              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023900              GO TO Y900-ABNORMAL-TERMINATION.
024000*
024100     MOVE     ZERO TO WK-N-CARD-TABLE-COUNT WK-N-READ-COUNT
024200                       WK-N-COMPLETED-COUNT WK-N-FAILED-COUNT
024300                       WK-N-FAIL-NOTFOUND-CNT WK-N-FAIL-DENIED-CNT
024400                       WK-N-FAIL-NOTACTIVE-CNT WK-N-FAIL-AMOUNT-CNT
024500                       WK-N-FAIL-FUNDS-CNT.
024600     MOVE     ZERO TO WK-B-TOTAL-POSTED WK-B-TOTAL-BALANCE.
024700 A099-INITIALIZATION-EX.
024800     EXIT.
024900*
025000 EJECT
025100*---------------------------------------------------------------*
025200 B000-LOAD-CARD-TABLE.
025300*---------------------------------------------------------------*
025400*    CARDOUT IS ALREADY IN CARD-ID ORDER (WRITTEN THAT WAY BY
025500*    CRDMAINT) SO THE TABLE COMES OUT SORTED WITH NO EXTRA SORT
025600*    STEP - SAFE TO SEARCH ALL AGAINST IT BELOW.
025700     READ     CARDOUT
025800         AT END
025900              SET  WK-C-CARDOUT-EOF TO TRUE
026000     END-READ.
026100     PERFORM  B010-LOAD-ONE-CARD
026200        THRU  B019-LOAD-ONE-CARD-EX
026300        UNTIL WK-C-CARDOUT-EOF.
026400 B099-LOAD-CARD-TABLE-EX.
026500     EXIT.
026600*
026700*---------------------------------------------------------------*
026800 B010-LOAD-ONE-CARD.
026900*---------------------------------------------------------------*
027000     ADD      1 TO WK-N-CARD-TABLE-COUNT.
027100     MOVE     CRDMAST-CARD-ID
027200         TO   WK-T-CARD-ID(WK-N-CARD-TABLE-COUNT).
027300     MOVE     CRDMAST-CARD-HASH
027400         TO   WK-T-CARD-HASH(WK-N-CARD-TABLE-COUNT).
027500     MOVE     CRDMAST-LAST-FOUR
027600         TO   WK-T-LAST-FOUR(WK-N-CARD-TABLE-COUNT).
027700     MOVE     CRDMAST-MASKED-NUMBER
027800         TO   WK-T-MASKED-NUMBER(WK-N-CARD-TABLE-COUNT).
027900     MOVE     CRDMAST-CARD-HOLDER-NM
028000         TO   WK-T-CARD-HOLDER-NM(WK-N-CARD-TABLE-COUNT).
028100     MOVE     CRDMAST-CARD-TYPE
028200         TO   WK-T-CARD-TYPE(WK-N-CARD-TABLE-COUNT).
028300     MOVE     CRDMAST-EXPIRY-DATE
028400         TO   WK-T-EXPIRY-DATE(WK-N-CARD-TABLE-COUNT).
028500     MOVE     CRDMAST-USER-ID
028600         TO   WK-T-USER-ID(WK-N-CARD-TABLE-COUNT).
028700     MOVE     CRDMAST-BALANCE
028800         TO   WK-T-BALANCE(WK-N-CARD-TABLE-COUNT).
028900     MOVE     CRDMAST-STATUS-CODE
029000         TO   WK-T-STATUS-CODE(WK-N-CARD-TABLE-COUNT).
029100     MOVE     CRDMAST-VALID-FLAG
029200         TO   WK-T-VALID-FLAG(WK-N-CARD-TABLE-COUNT).
029300*
029400     READ     CARDOUT
029500         AT END
029600              SET  WK-C-CARDOUT-EOF TO TRUE
029700     END-READ.
029800 B019-LOAD-ONE-CARD-EX.
029900     EXIT.
030000*
030100 EJECT
030200*---------------------------------------------------------------*
030300 C000-READ-XFERIN-RECORD.
030400*---------------------------------------------------------------*
030500     READ     XFERIN
030600         AT END
030700              SET  WK-C-XFERIN-EOF  TO TRUE
030800         NOT AT END
030900              ADD  1 TO WK-N-READ-COUNT
031000     END-READ.
031100 C099-READ-XFERIN-RECORD-EX.
031200     EXIT.
031300*
031400 EJECT
031500*---------------------------------------------------------------*
031600 D000-POST-ONE-INSTRUCTION.
031700*---------------------------------------------------------------*
031800     MOVE     "N" TO WK-C-REJECT-SW.
031900     MOVE     SPACES TO WK-C-REJECT-REASON.
032000*
032100     PERFORM  D100-FIND-FROM-AND-TO-CARDS
032200        THRU  D199-FIND-FROM-AND-TO-CARDS-EX.
032300*
032400     IF       NOT WK-C-REJECTED
032500              PERFORM D200-CHECK-OWNERSHIP
032600                 THRU D299-CHECK-OWNERSHIP-EX
032700     END-IF.
032800     IF       NOT WK-C-REJECTED
032900              PERFORM D300-CHECK-STATUS-ACTIVE
033000                 THRU D399-CHECK-STATUS-ACTIVE-EX
033100     END-IF.
033200     IF       NOT WK-C-REJECTED
033300              PERFORM D400-CHECK-AMOUNT
033400                 THRU D499-CHECK-AMOUNT-EX
033500     END-IF.
033600     IF       NOT WK-C-REJECTED
033700              PERFORM D500-CHECK-FUNDS
033800                 THRU D599-CHECK-FUNDS-EX
033900     END-IF.
034000*
034100     IF       WK-C-REJECTED
034200              ADD 1 TO WK-N-FAILED-COUNT
034300              MOVE "F" TO WK-R-STATUS-CODE
034400     ELSE
034500              PERFORM D600-POST-TRANSFER
034600                 THRU D699-POST-TRANSFER-EX
034700              ADD 1 TO WK-N-COMPLETED-COUNT
034800              MOVE "C" TO WK-R-STATUS-CODE
034900     END-IF.
035000*
035100     PERFORM  D700-WRITE-TRANSACTION
035200        THRU  D799-WRITE-TRANSACTION-EX.
035300     PERFORM  D800-WRITE-DETAIL-LINE
035400        THRU  D899-WRITE-DETAIL-LINE-EX.
035500*
035600     PERFORM  C000-READ-XFERIN-RECORD
035700        THRU  C099-READ-XFERIN-RECORD-EX.
035800 D099-POST-ONE-INSTRUCTION-EX.
035900     EXIT.
036000*
036100 EJECT
036200*---------------------------------------------------------------*
036300 D100-FIND-FROM-AND-TO-CARDS.
036400*---------------------------------------------------------------*
036500     SET      WK-C-FROM-FOUND TO FALSE.
036600     SET      WK-C-TO-FOUND   TO FALSE.
036700*
036800     SET      WK-X-CARD-IDX TO 1.
036900     SEARCH ALL WK-T-CARD-ENTRY
037000         WHEN WK-T-CARD-ID(WK-X-CARD-IDX) = CRDXFRI-FROM-CARD-ID
037100              SET WK-C-FROM-FOUND TO TRUE
037200              SET WK-N-FROM-INDEX TO WK-X-CARD-IDX
037300     END-SEARCH.
037400*
037500     SET      WK-X-CARD-IDX TO 1.
037600     SEARCH ALL WK-T-CARD-ENTRY
037700         WHEN WK-T-CARD-ID(WK-X-CARD-IDX) = CRDXFRI-TO-CARD-ID
037800              SET WK-C-TO-FOUND TO TRUE
037900              SET WK-N-TO-INDEX TO WK-X-CARD-IDX
038000     END-SEARCH.
038100*
038200     IF       NOT WK-C-FROM-FOUND OR NOT WK-C-TO-FOUND
038300              SET  WK-C-REJECTED TO TRUE
038400              ADD  1 TO WK-N-FAIL-NOTFOUND-CNT
038500              MOVE "CARD NOT FOUND" TO WK-C-REJECT-REASON
038600     END-IF.
038700 D199-FIND-FROM-AND-TO-CARDS-EX.
038800     EXIT.
038900*
039000 EJECT
039100*---------------------------------------------------------------*
039200 D200-CHECK-OWNERSHIP.
039300*---------------------------------------------------------------*
039400     IF       WK-T-USER-ID(WK-N-FROM-INDEX) NOT = CRDXFRI-USER-ID
039500         OR   WK-T-USER-ID(WK-N-TO-INDEX)   NOT = CRDXFRI-USER-ID
039600              SET  WK-C-REJECTED TO TRUE
039700              ADD  1 TO WK-N-FAIL-DENIED-CNT
039800              MOVE "ACCESS DENIED" TO WK-C-REJECT-REASON
039900     END-IF.
040000 D299-CHECK-OWNERSHIP-EX.
040100     EXIT.
040200*
040300*---------------------------------------------------------------*
040400 D300-CHECK-STATUS-ACTIVE.
040500*---------------------------------------------------------------*
040600     IF       WK-T-STATUS-CODE(WK-N-FROM-INDEX) NOT = "A"
040700         OR   WK-T-STATUS-CODE(WK-N-TO-INDEX)   NOT = "A"
040800              SET  WK-C-REJECTED TO TRUE
040900              ADD  1 TO WK-N-FAIL-NOTACTIVE-CNT
041000              MOVE "CARD NOT ACTIVE" TO WK-C-REJECT-REASON
041100     END-IF.
041200 D399-CHECK-STATUS-ACTIVE-EX.
041300     EXIT.
041400*
041500*---------------------------------------------------------------*
041600 D400-CHECK-AMOUNT.
041700*---------------------------------------------------------------*
041800     IF       CRDXFRI-AMOUNT < 0.01
041900              SET  WK-C-REJECTED TO TRUE
042000              ADD  1 TO WK-N-FAIL-AMOUNT-CNT
042100              MOVE "INVALID AMOUNT" TO WK-C-REJECT-REASON
042200     END-IF.
042300 D499-CHECK-AMOUNT-EX.
042400     EXIT.
042500*
042600*---------------------------------------------------------------*
042700 D500-CHECK-FUNDS.
042800*---------------------------------------------------------------*
042900*    CR0201 - EXACT-BALANCE TRANSFERS ARE ALLOWED (>=, NOT >).
043000     IF       WK-T-BALANCE(WK-N-FROM-INDEX) < CRDXFRI-AMOUNT
043100              SET  WK-C-REJECTED TO TRUE
043200              ADD  1 TO WK-N-FAIL-FUNDS-CNT
043300              MOVE "INSUFFICIENT FUNDS" TO WK-C-REJECT-REASON
043400     END-IF.
043500 D599-CHECK-FUNDS-EX.
043600     EXIT.
043700*
043800 EJECT
043900*---------------------------------------------------------------*
044000 D600-POST-TRANSFER.
044100*---------------------------------------------------------------*
044200     COMPUTE  WK-T-BALANCE(WK-N-FROM-INDEX) ROUNDED =
044300              WK-T-BALANCE(WK-N-FROM-INDEX) - CRDXFRI-AMOUNT.
044400     COMPUTE  WK-T-BALANCE(WK-N-TO-INDEX) ROUNDED =
044500              WK-T-BALANCE(WK-N-TO-INDEX) + CRDXFRI-AMOUNT.
044600     ADD      CRDXFRI-AMOUNT TO WK-B-TOTAL-POSTED.
044700 D699-POST-TRANSFER-EX.
044800     EXIT.
044900*
045000 EJECT
045100*---------------------------------------------------------------*
045200 D700-WRITE-TRANSACTION.
045300*---------------------------------------------------------------*
045400     PERFORM  D710-BUILD-TRANSACTION-ID
045500        THRU  D719-BUILD-TRANSACTION-ID-EX.
045600*
045700     MOVE     WK-C-TRANSACTION-ID    TO CRDTXNO-TRANSACTION-ID.
045800     MOVE     CRDXFRI-FROM-CARD-ID   TO CRDTXNO-FROM-CARD-ID.
045900     MOVE     CRDXFRI-TO-CARD-ID     TO CRDTXNO-TO-CARD-ID.
046000     MOVE     CRDXFRI-AMOUNT         TO CRDTXNO-AMOUNT.
046100     MOVE     CRDXFRI-DESCRIPTION    TO CRDTXNO-DESCRIPTION.
046200     MOVE     WK-R-STATUS-CODE       TO CRDTXNO-STATUS-CODE.
046300     MOVE     CRDXFRI-TXN-TYPE-CODE  TO CRDTXNO-TXN-TYPE-CODE.
046400     MOVE     WK-C-RUN-DATE-CCYYMMDD TO CRDTXNO-CREATED-CCYYMMDD.
046500     ACCEPT   CRDTXNO-CREATED-HHMMSS FROM TIME.
046600*
046700     WRITE    CRDTXNO-RECORD.
046800 D799-WRITE-TRANSACTION-EX.
046900     EXIT.
047000*
047100*---------------------------------------------------------------*
047200 D710-BUILD-TRANSACTION-ID.
047300*---------------------------------------------------------------*
047400*    NO UUID GENERATOR ON THIS PLATFORM - TRANSACTION-ID IS
047500*    BUILT FROM RUN DATE, TIME-OF-DAY AND INSTRUCTION SEQUENCE
047600*    NUMBER, WHICH IS UNIQUE FOR EVERY INSTRUCTION IN A RUN.
047700     MOVE     WK-C-RUN-DATE-CCYYMMDD TO WK-C-TXNID-DATE.
047800     ACCEPT   WK-C-TXNID-TIME        FROM TIME.
047900     MOVE     CRDXFRI-SEQ-NO         TO WK-C-TXNID-SEQ.
048000 D719-BUILD-TRANSACTION-ID-EX.
048100     EXIT.
048200*
048300 EJECT
048400*---------------------------------------------------------------*
048500 D800-WRITE-DETAIL-LINE.
048600*---------------------------------------------------------------*
048700     MOVE     CRDXFRI-SEQ-NO         TO WK-R-SEQ-NO.
048800     MOVE     CRDXFRI-FROM-CARD-ID   TO WK-R-FROM-CARD-ID.
048900     MOVE     CRDXFRI-TO-CARD-ID     TO WK-R-TO-CARD-ID.
049000     MOVE     CRDXFRI-AMOUNT         TO WK-R-AMOUNT.
049100     MOVE     WK-C-REJECT-REASON     TO WK-R-REJECT-REASON.
049200     WRITE    XFERRPT-RECORD FROM WK-R-DETAIL-LINE.
049300 D899-WRITE-DETAIL-LINE-EX.
049400     EXIT.
049500*
049600 EJECT
049700*---------------------------------------------------------------*
049800 E000-REWRITE-CARD-TABLE.
049900*---------------------------------------------------------------*
050000     CLOSE    CARDOUT.
050100     OPEN     OUTPUT CARDOUT.
050200     IF       NOT WK-C-SUCCESSFUL
050300              DISPLAY "CRDXFER - REOPEN ERROR - CARDOUT"
050400              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050500              GO TO Y900-ABNORMAL-TERMINATION.
050600*
050700     PERFORM  E010-WRITE-ONE-CARD
050800         VARYING WK-N-WRITE-POS FROM 1 BY 1
050900           UNTIL WK-N-WRITE-POS > WK-N-CARD-TABLE-COUNT.
051000 E099-REWRITE-CARD-TABLE-EX.
051100     EXIT.
051200*
051300*---------------------------------------------------------------*
051400 E010-WRITE-ONE-CARD.
051500*---------------------------------------------------------------*
051600     MOVE     WK-T-CARD-ID(WK-N-WRITE-POS)    TO CRDMAST-CARD-ID.
051700     MOVE     WK-T-CARD-HASH(WK-N-WRITE-POS)  TO CRDMAST-CARD-HASH.
051800     MOVE     WK-T-LAST-FOUR(WK-N-WRITE-POS)  TO CRDMAST-LAST-FOUR.
051900     MOVE     WK-T-MASKED-NUMBER(WK-N-WRITE-POS)
052000                 TO CRDMAST-MASKED-NUMBER.
052100     MOVE     WK-T-CARD-HOLDER-NM(WK-N-WRITE-POS)
052200                 TO CRDMAST-CARD-HOLDER-NM.
052300     MOVE     WK-T-CARD-TYPE(WK-N-WRITE-POS)  TO CRDMAST-CARD-TYPE.
052400     MOVE     WK-T-EXPIRY-DATE(WK-N-WRITE-POS) TO CRDMAST-EXPIRY-DATE.
052500     MOVE     WK-T-USER-ID(WK-N-WRITE-POS)    TO CRDMAST-USER-ID.
052600     MOVE     WK-T-BALANCE(WK-N-WRITE-POS)    TO CRDMAST-BALANCE.
052700     MOVE     WK-T-STATUS-CODE(WK-N-WRITE-POS) TO CRDMAST-STATUS-CODE.
052800     MOVE     WK-T-VALID-FLAG(WK-N-WRITE-POS) TO CRDMAST-VALID-FLAG.
052900     ADD      WK-T-BALANCE(WK-N-WRITE-POS)    TO WK-B-TOTAL-BALANCE.
053000     WRITE    CRDMAST-RECORD.
053100*
053200 EJECT
053300*---------------------------------------------------------------*
053400 F000-PRINT-POSTING-REPORT.
053500*---------------------------------------------------------------*
053600     MOVE     "INSTRUCTIONS READ"        TO WK-R-TOTAL-CNT-LABEL.
053700     MOVE     WK-N-READ-COUNT            TO WK-R-TOTAL-CNT-VALUE.
053800     WRITE    XFERRPT-RECORD FROM WK-R-TOTAL-CNT-LINE.
053900*
054000     MOVE     "INSTRUCTIONS COMPLETED"   TO WK-R-TOTAL-CNT-LABEL.
054100     MOVE     WK-N-COMPLETED-COUNT       TO WK-R-TOTAL-CNT-VALUE.
054200     WRITE    XFERRPT-RECORD FROM WK-R-TOTAL-CNT-LINE.
054300*
054400     MOVE     "INSTRUCTIONS FAILED"      TO WK-R-TOTAL-CNT-LABEL.
054500     MOVE     WK-N-FAILED-COUNT          TO WK-R-TOTAL-CNT-VALUE.
054600     WRITE    XFERRPT-RECORD FROM WK-R-TOTAL-CNT-LINE.
054700*
054800     MOVE     "FAILED - CARD NOT FOUND"  TO WK-R-TOTAL-CNT-LABEL.
054900     MOVE     WK-N-FAIL-NOTFOUND-CNT     TO WK-R-TOTAL-CNT-VALUE.
055000     WRITE    XFERRPT-RECORD FROM WK-R-TOTAL-CNT-LINE.
055100*
055200     MOVE     "FAILED - ACCESS DENIED"   TO WK-R-TOTAL-CNT-LABEL.
055300     MOVE     WK-N-FAIL-DENIED-CNT       TO WK-R-TOTAL-CNT-VALUE.
055400     WRITE    XFERRPT-RECORD FROM WK-R-TOTAL-CNT-LINE.
055500*
055600     MOVE     "FAILED - CARD NOT ACTIVE" TO WK-R-TOTAL-CNT-LABEL.
055700     MOVE     WK-N-FAIL-NOTACTIVE-CNT    TO WK-R-TOTAL-CNT-VALUE.
055800     WRITE    XFERRPT-RECORD FROM WK-R-TOTAL-CNT-LINE.
055900*
056000     MOVE     "FAILED - INVALID AMOUNT"  TO WK-R-TOTAL-CNT-LABEL.
056100     MOVE     WK-N-FAIL-AMOUNT-CNT       TO WK-R-TOTAL-CNT-VALUE.
056200     WRITE    XFERRPT-RECORD FROM WK-R-TOTAL-CNT-LINE.
056300*
056400     MOVE     "FAILED - INSUFFICIENT FUNDS" TO WK-R-TOTAL-CNT-LABEL.
056500     MOVE     WK-N-FAIL-FUNDS-CNT        TO WK-R-TOTAL-CNT-VALUE.
056600     WRITE    XFERRPT-RECORD FROM WK-R-TOTAL-CNT-LINE.
056700*
056800     MOVE     "TOTAL AMOUNT POSTED"      TO WK-R-TOTAL-LABEL.
056900     MOVE     WK-B-TOTAL-POSTED          TO WK-R-TOTAL-VALUE.
057000     WRITE    XFERRPT-RECORD FROM WK-R-TOTAL-LINE.
057100*
057200     MOVE     "TOTAL OF ALL BALANCES AFTER RUN" TO WK-R-TOTAL-LABEL.
057300     MOVE     WK-B-TOTAL-BALANCE         TO WK-R-TOTAL-VALUE.
057400     WRITE    XFERRPT-RECORD FROM WK-R-TOTAL-LINE.
057500 F099-PRINT-POSTING-REPORT-EX.
057600     EXIT.
057700*
057800 EJECT
057900 Y900-ABNORMAL-TERMINATION.
058000     PERFORM  Z000-END-PROGRAM-ROUTINE
058100        THRU  Z099-END-PROGRAM-ROUTINE-EX.
058200     GOBACK.
058300*
058400*---------------------------------------------------------------*
058500 Z000-END-PROGRAM-ROUTINE.
058600*---------------------------------------------------------------*
058700     CLOSE    CARDOUT XFERIN TXNOUT XFERRPT.
058800 Z099-END-PROGRAM-ROUTINE-EX.
058900     EXIT.
059000*
059100******************************************************************
059200*************** END OF PROGRAM SOURCE - CRDXFER ****************
059300******************************************************************
