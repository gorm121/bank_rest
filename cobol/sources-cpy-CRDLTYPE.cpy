000100* CRDLTYPE.cpybk
000200*-----------------------------------------------------------*
000300* LINKAGE AREA FOR CALL "CRDVTYPE" - CARD NETWORK            *
000400* CLASSIFICATION FROM THE CLEANED PAN PREFIX.                *
000500*-----------------------------------------------------------*
000600 01  WK-C-LTYPE-RECORD.
000700     05  WK-C-LTYPE-PAN-DIGITS   PIC X(19).
000800     05  WK-C-LTYPE-CARD-TYPE    PIC X(10).
000900     05  FILLER                  PIC X(05)   VALUE SPACES.
