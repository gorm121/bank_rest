000100* CRDCWS.cpybk
000200*-----------------------------------------------------------*
000300* COMMON WORK AREA - FILE STATUS SWITCHES AND RUN DATE       *
000400* USED BY CRDMAINT AND CRDXFER.  COPY THIS BEFORE TESTING    *
000500* ANY WK-C-FILE-STATUS CONDITION - THE 88-LEVELS BELOW ARE   *
000600* THE ONLY VALID WAY TO TEST FILE STATUS IN THIS SYSTEM.     *
000700*-----------------------------------------------------------*
000800* MAINT LOG -                                                *
000900*   03/14/88  MWT  001  INITIAL VERSION FOR TRFVxxx SUITE    *
001000*   11/02/98  RSJ  047  Y2K - WK-C-RUN-DATE-CEN NO LONGER    *
001100*                       HARDCODED, SET FROM ACCEPT FROM DATE *
001200*-----------------------------------------------------------*
001300 01  WK-C-COMMON.
001400     05  WK-C-FILE-STATUS        PIC X(02).
001500         88  WK-C-SUCCESSFUL             VALUE "00".
001600         88  WK-C-END-OF-FILE            VALUE "10".
001700         88  WK-C-DUPLICATE-KEY          VALUE "22".
001800         88  WK-C-RECORD-NOT-FOUND       VALUE "23".
001900     05  WK-C-RUN-DATE.
002000         10  WK-C-RUN-DATE-CEN   PIC X(02).
002100         10  WK-C-RUN-DATE-YMD   PIC 9(06).
002200     05  WK-C-RUN-DATE-CCYYMMDD REDEFINES WK-C-RUN-DATE
002300                                 PIC 9(08).
002400     05  FILLER                  PIC X(05)   VALUE SPACES.
