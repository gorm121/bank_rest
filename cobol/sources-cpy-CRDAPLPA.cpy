000100* CRDAPLPA.cpybk
000200* I-O FORMAT:CRDAPLPA-REC  FROM FILE CRDAPLPA OF LIBRARY CRDLIB
000300*-----------------------------------------------------------*
000400* SYSTEM AND APPLICATION PARAMETER FILE - ONE ROW PER        *
000500* PARAMETER CODE.  ONLY PARAMETER CARRIED TODAY IS THE PAN   *
000600* HASH SALT (CODE "PANSALT01") USED BY CRDMAINT'S DUPLICATE- *
000700* DETECTION HASH.  MODELED ON TFSAPLPA.                      *
000800*-----------------------------------------------------------*
000900 01  CRDAPLPA-RECORD.
001000     05  CRDAPLPA-PARM-CODE      PIC X(10).
001100     05  CRDAPLPA-PARM-VALUE     PIC X(44).
001200     05  FILLER                  PIC X(10)   VALUE SPACES.
