000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRDVTYPE.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CARD SYSTEMS - BATCH.
000700 DATE-WRITTEN.   12 FEB 1990.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLASSIFY A CARD
001200*               NUMBER'S NETWORK (VISA/MASTERCARD/AMEX/
001300*               DISCOVER/UNKNOWN) FROM THE CLEANED PAN PREFIX.
001400*
001500*================================================================
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800*  02/12/90  MWT  CR0113 - INITIAL VERSION, CALLED FROM CRDMAINT.
001900*  03/03/93  MWT  CR0151 - ADDED DISCOVER PREFIX "6" PER NEW
002000*                          NETWORK PARTICIPATION AGREEMENT.
002100*  11/02/98  RSJ  CR0047 - Y2K SWEEP - NO DATE LOGIC IN THIS
002200*                          ROUTINE, REVIEWED AND LEFT AS IS.
002300*---------------------------------------------------------------*
002400 EJECT
002500**********************
002600 ENVIRONMENT DIVISION.
002700**********************
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.  IBM-AS400.
003000 OBJECT-COMPUTER.  IBM-AS400.
003100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003200*
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500*    NO FILES - PURE CLASSIFICATION ROUTINE.
003600*
003700***************
003800 DATA DIVISION.
003900***************
004000 FILE SECTION.
004100**************
004200 WORKING-STORAGE SECTION.
004300*************************
004400 01  FILLER                          PIC X(24)        VALUE
004500     "** PROGRAM CRDVTYPE **".
004600*
004700* ------------------ PROGRAM WORKING STORAGE -------------------*
004800 01  WK-C-WORK-AREA.
004900     05  WK-C-PREFIX-1           PIC X(01).
005000     05  WK-C-PREFIX-2           PIC X(02).
005100     05  FILLER                  PIC X(04)   VALUE SPACES.
005200*
005300*****************
005400 LINKAGE SECTION.
005500*****************
005600 COPY CRDLTYPE.
005700 EJECT
005800********************************************
005900 PROCEDURE DIVISION USING WK-C-LTYPE-RECORD.
006000********************************************
006100 MAIN-MODULE.
006200     PERFORM A000-CLASSIFY-CARD-TYPE
006300        THRU A099-CLASSIFY-CARD-TYPE-EX.
006400     GOBACK.
006500*
006600*---------------------------------------------------------------*
006700 A000-CLASSIFY-CARD-TYPE.
006800*---------------------------------------------------------------*
006900*    CR0151 - AMEX PREFIXES ARE CHECKED AS FULL 2-DIGIT PREFIXES
007000*    AND ARE DISTINCT FROM THE SINGLE-DIGIT RULES BELOW - NO
007100*    OVERLAP IN SOURCE DATA.
007200     MOVE    WK-C-LTYPE-PAN-DIGITS(1:1) TO  WK-C-PREFIX-1.
007300     MOVE    WK-C-LTYPE-PAN-DIGITS(1:2) TO  WK-C-PREFIX-2.
007400     MOVE    "UNKNOWN"                  TO  WK-C-LTYPE-CARD-TYPE.
007500*
007600     IF      WK-C-PREFIX-2 = "34" OR WK-C-PREFIX-2 = "37"
007700             MOVE "AMEX"       TO WK-C-LTYPE-CARD-TYPE
007800     ELSE
007900     IF      WK-C-PREFIX-1 = "4"
008000             MOVE "VISA"       TO WK-C-LTYPE-CARD-TYPE
008100     ELSE
008200     IF      WK-C-PREFIX-1 = "5"
008300             MOVE "MASTERCARD" TO WK-C-LTYPE-CARD-TYPE
008400     ELSE
008500     IF      WK-C-PREFIX-1 = "6"
008600             MOVE "DISCOVER"   TO WK-C-LTYPE-CARD-TYPE
008700     END-IF END-IF END-IF END-IF.
008800 A099-CLASSIFY-CARD-TYPE-EX.
008900     EXIT.
