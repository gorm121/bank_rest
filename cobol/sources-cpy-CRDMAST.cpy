000100* CRDMAST.cpybk
000200* I-O FORMAT:CARD-MASTER-OUT  FROM FILE CARDOUT OF LIBRARY CRDLIB
000300*-----------------------------------------------------------*
000400* CARD MASTER RECORD, POST-MAINTENANCE.  WRITTEN BY CRDMAINT *
000500* AT END OF THE INTAKE PASS AND REWRITTEN BY CRDXFER AT END  *
000600* OF THE POSTING PASS (BALANCES ONLY CHANGE IN CRDXFER).     *
000700* ALSO THE ROW SHAPE OF THE CRDXFER IN-MEMORY CARD TABLE -   *
000800* SEE WK-T-CARD-ENTRY IN CRDXFER WORKING-STORAGE.            *
000900*-----------------------------------------------------------*
001000* MAINT LOG -                                                *
001100*   02/09/90  MWT  112  INITIAL LAYOUT                       *
001200*   06/21/94  MWT  188  ADDED VALID-FLAG FOR LUHN RESULT      *
001300*-----------------------------------------------------------*
001400 01  CRDMAST-RECORD.
001500     05  CRDMAST-CARD-ID         PIC 9(09).
001600     05  CRDMAST-CARD-HASH       PIC X(44).
001700     05  CRDMAST-LAST-FOUR       PIC X(04).
001800     05  CRDMAST-MASKED-NUMBER   PIC X(19).
001900     05  CRDMAST-CARD-HOLDER-NM  PIC X(100).
002000     05  CRDMAST-CARD-TYPE       PIC X(10).
002100         88  CRDMAST-TY-VISA             VALUE "VISA".
002200         88  CRDMAST-TY-MASTERCARD       VALUE "MASTERCARD".
002300         88  CRDMAST-TY-AMEX             VALUE "AMEX".
002400         88  CRDMAST-TY-DISCOVER         VALUE "DISCOVER".
002500         88  CRDMAST-TY-UNKNOWN          VALUE "UNKNOWN".
002600     05  CRDMAST-EXPIRY-DATE     PIC 9(08).
002700     05  CRDMAST-EXPIRY-PARTS REDEFINES CRDMAST-EXPIRY-DATE.
002800         10  CRDMAST-EXPIRY-CCYY PIC 9(04).
002900         10  CRDMAST-EXPIRY-MM   PIC 9(02).
003000         10  CRDMAST-EXPIRY-DD   PIC 9(02).
003100     05  CRDMAST-USER-ID         PIC 9(09).
003200     05  CRDMAST-BALANCE         PIC S9(13)V9(02) COMP-3.
003300     05  CRDMAST-STATUS-CODE     PIC X(01).
003400         88  CRDMAST-ST-ACTIVE           VALUE "A".
003500         88  CRDMAST-ST-BLOCKED          VALUE "B".
003600         88  CRDMAST-ST-EXPIRED          VALUE "E".
003700     05  CRDMAST-VALID-FLAG      PIC X(01).
003800         88  CRDMAST-VALID-YES           VALUE "Y".
003900         88  CRDMAST-VALID-NO            VALUE "N".
004000     05  FILLER                  PIC X(05)   VALUE SPACES.
