000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRDVLUHN.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CARD SYSTEMS - BATCH.
000700 DATE-WRITTEN.   09 FEB 1990.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE A CARD
001200*               NUMBER BY THE MOD-10 (LUHN) CHECK DIGIT
001300*               ALGORITHM.  CALLER PASSES THE CLEANED
001400*               (DIGITS-ONLY) PAN AND ITS LENGTH; ROUTINE
001500*               RETURNS Y/N IN WK-C-LLUHN-VALID-FLAG.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000*  02/09/90  MWT  CR0112 - INITIAL VERSION, CALLED FROM CRDMAINT.
002100*  07/18/94  MWT  CR0188 - TIGHTENED LENGTH EDIT TO 13-19 DIGITS
002200*                          PER CARD BRAND STANDARDS REVIEW.
002300*  11/02/98  RSJ  CR0047 - Y2K SWEEP - NO DATE LOGIC IN THIS
002400*                          ROUTINE, REVIEWED AND LEFT AS IS.
002500*---------------------------------------------------------------*
002600 EJECT
002700**********************
002800 ENVIRONMENT DIVISION.
002900**********************
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-AS400.
003200 OBJECT-COMPUTER.  IBM-AS400.
003300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003400*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700*    NO FILES - PURE CALCULATION ROUTINE.
003800*
003900***************
004000 DATA DIVISION.
004100***************
004200 FILE SECTION.
004300**************
004400 WORKING-STORAGE SECTION.
004500*************************
004600 01  FILLER                          PIC X(24)        VALUE
004700     "** PROGRAM CRDVLUHN **".
004800*
004900* ------------------ PROGRAM WORKING STORAGE -------------------*
005000 01  WK-C-WORK-AREA.
005100     05  WK-C-DIGIT-STRING       PIC X(19)   VALUE SPACES.
005200     05  WK-C-ONE-DIGIT          PIC X(01).
005300     05  WK-C-ONE-DIGIT-9 REDEFINES WK-C-ONE-DIGIT
005310                                 PIC 9(01).
005320     05  FILLER                  PIC X(04)   VALUE SPACES.
005500*
005600 01  WK-N-WORK-AREA.
005700     05  WK-N-DIGIT-COUNT        PIC 9(02)   COMP VALUE ZERO.
005800     05  WK-N-POSITION           PIC 9(02)   COMP VALUE ZERO.
005900     05  WK-N-POS-FROM-RIGHT     PIC 9(02)   COMP VALUE ZERO.
006000     05  WK-N-DOUBLED-VALUE      PIC 9(02)   COMP VALUE ZERO.
006100     05  WK-N-DIGIT-SUM          PIC 9(05)   COMP VALUE ZERO.
006200     05  WK-N-REMAINDER          PIC 9(01)   COMP VALUE ZERO.
006300     05  WK-N-PARITY-QUOT        PIC 9(02)   COMP VALUE ZERO.
006400     05  WK-N-PARITY-REM         PIC 9(01)   COMP VALUE ZERO.
006410     05  FILLER                  PIC X(04)   VALUE SPACES.
006500*
006600*****************
006700 LINKAGE SECTION.
006800*****************
006900 COPY CRDLLUHN.
007000 EJECT
007100********************************************
007200 PROCEDURE DIVISION USING WK-C-LLUHN-RECORD.
007300********************************************
007400 MAIN-MODULE.
007500     PERFORM A000-VALIDATE-CHECK-DIGIT
007600        THRU A099-VALIDATE-CHECK-DIGIT-EX.
007700     GOBACK.
007800*
007900*---------------------------------------------------------------*
008000 A000-VALIDATE-CHECK-DIGIT.
008100*---------------------------------------------------------------*
008200*    CR0188 - LENGTH EDIT TIGHTENED TO 13-19 DIGITS.
008300     MOVE    WK-C-LLUHN-PAN-DIGITS   TO  WK-C-DIGIT-STRING.
008400     MOVE    WK-C-LLUHN-PAN-LENGTH   TO  WK-N-DIGIT-COUNT.
008500     MOVE    ZERO                    TO  WK-N-DIGIT-SUM.
008600     SET     WK-C-LLUHN-IS-INVALID   TO  TRUE.
008700*
008800     IF      WK-N-DIGIT-COUNT  < 13
008900         OR  WK-N-DIGIT-COUNT  > 19
009000             GO TO A099-VALIDATE-CHECK-DIGIT-EX
009100     END-IF.
009200*
009300     PERFORM A010-SUM-ONE-DIGIT
009400         VARYING WK-N-POSITION FROM 1 BY 1
009500           UNTIL WK-N-POSITION > WK-N-DIGIT-COUNT.
009600*
009700     DIVIDE  WK-N-DIGIT-SUM BY 10
009800             GIVING  WK-N-DIGIT-SUM
009900             REMAINDER WK-N-REMAINDER.
010000*
010100     IF      WK-N-REMAINDER = ZERO
010200             SET WK-C-LLUHN-IS-VALID TO TRUE
010300     END-IF.
010400 A099-VALIDATE-CHECK-DIGIT-EX.
010500     EXIT.
010600*
010700*---------------------------------------------------------------*
010800 A010-SUM-ONE-DIGIT.
010900*---------------------------------------------------------------*
011000*    POSITIONS COUNTED FROM THE RIGHT, 0-BASED - EVERY SECOND
011100*    DIGIT (1,3,5,...) IS DOUBLED; IF THE DOUBLED VALUE EXCEEDS
011200*    9, SUBTRACT 9 BEFORE ADDING IT TO THE RUNNING SUM.
011300     MOVE    WK-C-DIGIT-STRING(WK-N-POSITION:1)
011400                                 TO  WK-C-ONE-DIGIT.
011500     COMPUTE WK-N-POS-FROM-RIGHT =
011600             WK-N-DIGIT-COUNT - WK-N-POSITION.
011700*
011800     DIVIDE  WK-N-POS-FROM-RIGHT BY 2
011900             GIVING  WK-N-PARITY-QUOT
012000             REMAINDER WK-N-PARITY-REM.
012100*
012200     IF      WK-N-PARITY-REM = 1
012300             COMPUTE WK-N-DOUBLED-VALUE =
012400                     WK-C-ONE-DIGIT-9 * 2
012500             IF  WK-N-DOUBLED-VALUE > 9
012600                 COMPUTE WK-N-DOUBLED-VALUE =
012700                         WK-N-DOUBLED-VALUE - 9
012800             END-IF
012900             ADD WK-N-DOUBLED-VALUE TO WK-N-DIGIT-SUM
013000     ELSE
013100             ADD WK-C-ONE-DIGIT-9   TO WK-N-DIGIT-SUM
013200     END-IF.
013300 A019-SUM-ONE-DIGIT-EX.
013400     EXIT.
