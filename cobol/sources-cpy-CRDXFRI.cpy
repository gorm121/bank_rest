000100* CRDXFRI.cpybk
000200* I-O FORMAT:TRANSFER-RECORD  FROM FILE XFERIN OF LIBRARY CRDLIB
000300*-----------------------------------------------------------*
000400* TRANSFER INSTRUCTION RECORD - ONE ROW PER CARD-TO-CARD     *
000500* TRANSFER, PAYMENT OR REFUND SUBMITTED TO THE POSTING RUN.  *
000600* ASSUMED PRE-SORTED ASCENDING ON XFRI-SEQ-NO BY THE UPSTREAM*
000700* EXTRACT - CRDXFER DOES NOT RE-SORT.                        *
000800*-----------------------------------------------------------*
000900* MAINT LOG -                                                *
001000*   04/02/90  MWT  121  INITIAL LAYOUT                       *
001100*-----------------------------------------------------------*
001200 01  CRDXFRI-RECORD.
001300     05  CRDXFRI-SEQ-NO          PIC 9(06).
001400     05  CRDXFRI-FROM-CARD-ID    PIC 9(09).
001500     05  CRDXFRI-TO-CARD-ID      PIC 9(09).
001600     05  CRDXFRI-USER-ID         PIC 9(09).
001700     05  CRDXFRI-AMOUNT          PIC S9(13)V9(02) COMP-3.
001800     05  CRDXFRI-TXN-TYPE-CODE   PIC X(01).
001900         88  CRDXFRI-TY-TRANSFER         VALUE "T".
002000         88  CRDXFRI-TY-PAYMENT          VALUE "P".
002100         88  CRDXFRI-TY-REFUND           VALUE "R".
002200     05  CRDXFRI-DESCRIPTION     PIC X(255).
002300     05  FILLER                  PIC X(03)   VALUE SPACES.
