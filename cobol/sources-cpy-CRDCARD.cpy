000100* CRDCARD.cpybk
000200* I-O FORMAT:CARD-RECORD  FROM FILE CARDIN OF LIBRARY CRDLIB
000300*-----------------------------------------------------------*
000400* CARD INTAKE RECORD - ONE ROW PER CARD SUBMITTED FOR THE    *
000500* NIGHTLY/ON-DEMAND CARD MAINTENANCE RUN.  CARD-NUMBER IS    *
000600* CLEARTEXT AS SUBMITTED - CARDMAINT CLEANS, VALIDATES AND   *
000700* HASHES IT BEFORE ANYTHING IS CARRIED TO CARDOUT.           *
000800*-----------------------------------------------------------*
000900* MAINT LOG -                                                *
001000*   02/09/90  MWT  112  INITIAL LAYOUT                       *
001100*-----------------------------------------------------------*
001200 01  CRDCARD-RECORD.
001300     05  CRDCARD-CARD-ID         PIC 9(09).
001400     05  CRDCARD-CARD-NUMBER     PIC X(19).
001500     05  CRDCARD-CARD-HOLDER     PIC X(100).
001600     05  CRDCARD-EXPIRY-DATE     PIC 9(08).
001700     05  CRDCARD-EXPIRY-PARTS REDEFINES CRDCARD-EXPIRY-DATE.
001800         10  CRDCARD-EXPIRY-CCYY PIC 9(04).
001900         10  CRDCARD-EXPIRY-MM   PIC 9(02).
002000         10  CRDCARD-EXPIRY-DD   PIC 9(02).
002100     05  CRDCARD-CVV             PIC X(04).
002200     05  CRDCARD-USER-ID         PIC 9(09).
002300     05  CRDCARD-BALANCE         PIC S9(13)V9(02) COMP-3.
002400     05  CRDCARD-STATUS-CODE     PIC X(01).
002500         88  CRDCARD-ST-ACTIVE           VALUE "A".
002600         88  CRDCARD-ST-BLOCKED          VALUE "B".
002700         88  CRDCARD-ST-EXPIRED          VALUE "E".
002800     05  FILLER                  PIC X(10)   VALUE SPACES.
