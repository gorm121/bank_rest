000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRDMAINT.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CARD SYSTEMS - BATCH.
000700 DATE-WRITTEN.   05 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  NIGHTLY/ON-DEMAND CARD INTAKE AND MAINTENANCE
001200*               RUN.  READS THE CARD INTAKE FILE, VALIDATES AND
001300*               CLEANS EACH CARD NUMBER, COMPUTES THE DUPLICATE-
001400*               DETECTION HASH, NORMALIZES THE HOLDER NAME,
001500*               CLASSIFIES THE CARD NETWORK, RECOMPUTES THE
001600*               EXPIRED STATUS, AND WRITES THE CARD MASTER FILE
001700*               PLUS THE CARD MAINTENANCE REPORT.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200*  03/05/90  MWT  CR0110 - INITIAL VERSION.
002300*  07/18/94  MWT  CR0188 - TIGHTENED LUHN LENGTH EDIT (SEE ALSO
002400*                          CRDVLUHN CR0188).
002500*  11/02/98  RSJ  CR0047 - Y2K - WK-C-RUN-DATE-CEN NO LONGER
002600*                          HARDCODED "19", NOW SET FROM THE
002700*                          SYSTEM DATE EVERY RUN.
002800*  04/14/03  PLT  CR0341 - REJECT-DUPLICATE COUNT WAS NOT BEING
002900*                          BUMPED WHEN THE DUPLICATE WAS AGAINST
003000*                          A HASH SEEN EARLIER IN THE SAME RUN -
003100*                          FIXED IN C230.
003200*  09/30/11  KSN  CR0512 - CARD-HOLDER NORMALIZATION DID NOT
003300*                          TRIM A TRAILING COLLAPSED BLANK -
003400*                          FIXED IN C322.
003500*---------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                    C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CARDIN  ASSIGN TO CARDIN
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS WK-C-FILE-STATUS.
005100*
005200     SELECT CARDOUT ASSIGN TO CARDOUT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS WK-C-FILE-STATUS.
005500*
005600     SELECT CARDREJ ASSIGN TO CARDREJ
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WK-C-FILE-STATUS.
005900*
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400**************
006500 FD  CARDIN
006600     LABEL RECORDS ARE OMITTED.
006700 COPY CRDCARD.
006800*
006900 FD  CARDOUT
007000     LABEL RECORDS ARE OMITTED.
007100 COPY CRDMAST.
007200*
007300 FD  CARDREJ
007400     LABEL RECORDS ARE OMITTED.
007500 01  CARDREJ-RECORD              PIC X(100).
007600*
007700*************************
007800 WORKING-STORAGE SECTION.
007900*************************
008000 01  FILLER                      PIC X(24)  VALUE
008100     "** PROGRAM CRDMAINT  **".
008200*
008300* ------------------ PROGRAM WORKING STORAGE -------------------*
008400 01  WK-C-COMMON.
008500 COPY CRDCWS.
008600*
008700 COPY CRDLLUHN.
008800*
008900 COPY CRDLTYPE.
009000*
009100 COPY CRDLPARA.
009200*
009300 01  WK-C-SWITCHES.
009400     05  WK-C-CARDIN-EOF-SW      PIC X(01)   VALUE "N".
009500         88  WK-C-CARDIN-EOF             VALUE "Y".
009600     05  WK-C-DUP-FOUND-SW       PIC X(01)   VALUE "N".
009700         88  WK-C-DUP-FOUND              VALUE "Y".
009800     05  WK-C-PREV-WAS-SPACE-SW  PIC X(01)   VALUE "Y".
009900     05  FILLER                  PIC X(05)   VALUE SPACES.
010000*
010100 01  WK-C-WORK-AREA.
010200     05  WK-C-ONE-CHAR           PIC X(01).
010300     05  WK-C-CLEAN-PAN          PIC X(19)   VALUE SPACES.
010400     05  WK-C-HASH-SALT          PIC X(08)   VALUE SPACES.
010500     05  WK-C-HASH-INPUT         PIC X(27)   VALUE SPACES.
010600     05  WK-C-CARD-HASH          PIC X(44)   VALUE SPACES.
010700     05  WK-C-HOLDER-UPPER       PIC X(100)  VALUE SPACES.
010800     05  WK-C-HOLDER-NORM        PIC X(100)  VALUE SPACES.
010900     05  WK-C-B64-ALPHABET       PIC X(64)   VALUE
011000         "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz01234
011100-"56789+/".
011200     05  WK-C-OLD-STATUS-CODE    PIC X(01).
011300*
011400 01  WK-N-WORK-AREA.
011500     05  WK-N-CLEAN-PAN-LEN      PIC 9(02)   COMP VALUE ZERO.
011600     05  WK-N-CLEAN-POS          PIC 9(02)   COMP VALUE ZERO.
011700     05  WK-N-LAST4-START        PIC 9(02)   COMP VALUE ZERO.
011800     05  WK-N-HASH-INPUT-LEN     PIC 9(02)   COMP VALUE ZERO.
011900     05  WK-N-HASH-POS           PIC 9(02)   COMP VALUE ZERO.
012000     05  WK-N-ONE-DIGIT          PIC 9(01)        VALUE ZERO.
012100     05  WK-N-HASH-ACC           PIC 9(09)   COMP VALUE ZERO.
012200     05  WK-N-HASH-QUOT          PIC 9(09)   COMP VALUE ZERO.
012300     05  WK-N-EMIT-POS           PIC 9(02)   COMP VALUE ZERO.
012400     05  WK-N-B64-INDEX          PIC 9(02)   COMP VALUE ZERO.
012500     05  WK-N-NORM-POS           PIC 9(03)   COMP VALUE ZERO.
012600     05  WK-N-NORM-OUT-LEN       PIC 9(03)   COMP VALUE ZERO.
012700     05  WK-N-HASH-CHECK-POS     PIC 9(05)   COMP VALUE ZERO.
012800     05  WK-N-HASH-TABLE-COUNT   PIC 9(05)   COMP VALUE ZERO.
012900     05  WK-N-READ-COUNT         PIC 9(07)   COMP VALUE ZERO.
013000     05  WK-N-ACCEPT-COUNT       PIC 9(07)   COMP VALUE ZERO.
013100     05  WK-N-REJECT-INVALID-CNT PIC 9(07)   COMP VALUE ZERO.
013200     05  WK-N-REJECT-DUP-CNT     PIC 9(07)   COMP VALUE ZERO.
013300     05  WK-N-EXPIRED-THIS-RUN   PIC 9(07)   COMP VALUE ZERO.
013400     05  FILLER                  PIC X(05)   VALUE SPACES.
013500*
013600 01  WK-T-HASH-TABLE.
013700     05  WK-T-HASH-ENTRY OCCURS 50000 TIMES
013800                                 PIC X(44).
013900*
014000 01  WK-R-DETAIL-LINE.
014100     05  WK-R-CARD-ID            PIC 9(09).
014200     05  FILLER                  PIC X(02)   VALUE SPACES.
014300     05  WK-R-LAST-FOUR          PIC X(04).
014400     05  FILLER                  PIC X(02)   VALUE SPACES.
014500     05  WK-R-CARD-TYPE          PIC X(10).
014600     05  FILLER                  PIC X(02)   VALUE SPACES.
014700     05  WK-R-STATUS-BEFORE      PIC X(01).
014800     05  FILLER                  PIC X(02)   VALUE SPACES.
014900     05  WK-R-STATUS-AFTER       PIC X(01).
015000     05  FILLER                  PIC X(02)   VALUE SPACES.
015100     05  WK-R-VALID-FLAG         PIC X(01).
015200     05  FILLER                  PIC X(02)   VALUE SPACES.
015300     05  WK-R-REJECT-REASON      PIC X(20).
015400     05  FILLER                  PIC X(39)   VALUE SPACES.
015500*
015600 01  WK-R-TOTAL-LINE.
015700     05  FILLER                  PIC X(20)   VALUE SPACES.
015800     05  WK-R-TOTAL-LABEL        PIC X(30).
015900     05  WK-R-TOTAL-VALUE        PIC ZZZ,ZZZ,ZZ9.
016000     05  FILLER                  PIC X(39)   VALUE SPACES.
016100*
016200*****************
016300 LINKAGE SECTION.
016400*****************
016500*    NO PARAMETERS - MAIN BATCH DRIVER.
016600 EJECT
016700**************************
016800 PROCEDURE DIVISION.
016900**************************
017000 MAIN-MODULE.
017100     PERFORM A000-INITIALIZATION
017200        THRU A099-INITIALIZATION-EX.
017300     PERFORM B000-READ-CARD-RECORD
017400        THRU B099-READ-CARD-RECORD-EX.
017500     PERFORM C000-EDIT-AND-BUILD-MASTER
017600        THRU C099-EDIT-AND-BUILD-MASTER-EX
017700        UNTIL WK-C-CARDIN-EOF.
017800     PERFORM D000-PRINT-MAINTENANCE-REPORT
017900        THRU D099-PRINT-MAINTENANCE-REPORT-EX.
018000     PERFORM Z000-END-PROGRAM-ROUTINE
018100        THRU Z099-END-PROGRAM-ROUTINE-EX.
018200     GOBACK.
018300*
018400 EJECT
018500*---------------------------------------------------------------*
018600 A000-INITIALIZATION.
018700*---------------------------------------------------------------*
018800     ACCEPT   WK-C-RUN-DATE-YMD      FROM DATE.
018900     MOVE     "20"                   TO   WK-C-RUN-DATE-CEN.
019000*
019100     OPEN     INPUT  CARDIN.
019200     IF       NOT WK-C-SUCCESSFUL
019300              DISPLAY "CRDMAINT - OPEN FILE ERROR - CARDIN"
019400              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019500              GO TO Y900-ABNORMAL-TERMINATION.
019600*
019700     OPEN     OUTPUT CARDOUT.
019800     IF       NOT WK-C-SUCCESSFUL
019900              DISPLAY "CRDMAINT - OPEN FILE ERROR - CARDOUT"
020000              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020100              GO TO Y900-ABNORMAL-TERMINATION.
020200*
020300     OPEN     OUTPUT CARDREJ.
020400     IF       NOT WK-C-SUCCESSFUL
020500              DISPLAY "CRDMAINT - OPEN FILE ERROR - CARDREJ"
020600              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020700              GO TO Y900-ABNORMAL-TERMINATION.
020800*
020900     MOVE     "PANSALT01"            TO   WK-C-LPARA-GHPARCD.
021000     CALL     "CRDXPARA" USING WK-C-LPARA-RECORD.
021100     IF       WK-C-LPARA-NO-ERROR
021200              MOVE WK-C-LPARA-GHPARVAL(1:8) TO WK-C-HASH-SALT
021300     ELSE
021400              DISPLAY "CRDMAINT - NO PANSALT01 PARAMETER, USING"
021500              DISPLAY "           DEFAULT SALT VALUE"
021600              MOVE "00000001"        TO   WK-C-HASH-SALT
021700     END-IF.
021800*
021900     MOVE     ZERO TO WK-N-READ-COUNT WK-N-ACCEPT-COUNT
022000                       WK-N-REJECT-INVALID-CNT
022100                       WK-N-REJECT-DUP-CNT
022200                       WK-N-EXPIRED-THIS-RUN
022300                       WK-N-HASH-TABLE-COUNT.
022400 A099-INITIALIZATION-EX.
022500     EXIT.
022600*
022700 EJECT
022800*---------------------------------------------------------------*
022900 B000-READ-CARD-RECORD.
023000*---------------------------------------------------------------*
023100     READ     CARDIN
023200         AT END
023300              SET  WK-C-CARDIN-EOF  TO TRUE
023400         NOT AT END
023500              ADD  1 TO WK-N-READ-COUNT
023600     END-READ.
023700 B099-READ-CARD-RECORD-EX.
023800     EXIT.
023900*
024000 EJECT
024100*---------------------------------------------------------------*
024200 C000-EDIT-AND-BUILD-MASTER.
024300*---------------------------------------------------------------*
024400     MOVE     SPACES TO WK-R-REJECT-REASON.
024500     MOVE     CRDCARD-STATUS-CODE TO WK-R-STATUS-BEFORE.
024600*
024700     PERFORM  C110-CLEAN-CARD-NUMBER
024800        THRU  C119-CLEAN-CARD-NUMBER-EX.
024900     PERFORM  C120-CHECK-LUHN
025000        THRU  C129-CHECK-LUHN-EX.
025100*
025200     IF       WK-C-LLUHN-IS-INVALID
025300              ADD 1 TO WK-N-REJECT-INVALID-CNT
025400              MOVE "N" TO WK-R-VALID-FLAG
025500              MOVE "INVALID LUHN CHECK DIGIT"
025600                 TO WK-R-REJECT-REASON
025700              MOVE SPACES TO WK-R-LAST-FOUR WK-R-CARD-TYPE
025800              MOVE SPACE  TO WK-R-STATUS-AFTER
025900              GO TO C800-WRITE-DETAIL-LINE
026000     END-IF.
026100*
026200     MOVE     "Y" TO WK-R-VALID-FLAG.
026300     PERFORM  C210-COMPUTE-CARD-HASH
026400        THRU  C219-COMPUTE-CARD-HASH-EX.
026500     PERFORM  C230-CHECK-DUPLICATE-HASH
026600        THRU  C239-CHECK-DUPLICATE-HASH-EX.
026700*
026800     IF       WK-C-DUP-FOUND
026900              ADD 1 TO WK-N-REJECT-DUP-CNT
027000              MOVE "DUPLICATE CARD HASH" TO WK-R-REJECT-REASON
027100              MOVE SPACES TO WK-R-LAST-FOUR WK-R-CARD-TYPE
027200              MOVE SPACE  TO WK-R-STATUS-AFTER
027300              GO TO C800-WRITE-DETAIL-LINE
027400     END-IF.
027500*
027600     ADD      1 TO WK-N-HASH-TABLE-COUNT.
027700     MOVE     WK-C-CARD-HASH
027800          TO  WK-T-HASH-ENTRY(WK-N-HASH-TABLE-COUNT).
027900*
028000     PERFORM  C300-BUILD-MASTER-RECORD
028100        THRU  C399-BUILD-MASTER-RECORD-EX.
028200*
028300     ADD      1 TO WK-N-ACCEPT-COUNT.
028400     WRITE    CARDMAST-RECORD.
028500*
028600     MOVE     CRDMAST-LAST-FOUR     TO WK-R-LAST-FOUR.
028700     MOVE     CRDMAST-CARD-TYPE     TO WK-R-CARD-TYPE.
028800     MOVE     CRDMAST-STATUS-CODE   TO WK-R-STATUS-AFTER.
028900*
029000 C800-WRITE-DETAIL-LINE.
029100     MOVE     CRDCARD-CARD-ID       TO WK-R-CARD-ID.
029200     WRITE    CARDREJ-RECORD FROM WK-R-DETAIL-LINE.
029300*
029400     PERFORM  B000-READ-CARD-RECORD
029500        THRU  B099-READ-CARD-RECORD-EX.
029600 C099-EDIT-AND-BUILD-MASTER-EX.
029700     EXIT.
029800*
029900 EJECT
030000*---------------------------------------------------------------*
030100 C110-CLEAN-CARD-NUMBER.
030200*---------------------------------------------------------------*
030300     MOVE     SPACES TO WK-C-CLEAN-PAN.
030400     MOVE     ZERO   TO WK-N-CLEAN-PAN-LEN.
030500     PERFORM  C111-CLEAN-ONE-CHAR
030600         VARYING WK-N-CLEAN-POS FROM 1 BY 1
030700           UNTIL WK-N-CLEAN-POS > 19.
030800 C119-CLEAN-CARD-NUMBER-EX.
030900     EXIT.
031000*
031100*---------------------------------------------------------------*
031200 C111-CLEAN-ONE-CHAR.
031300*---------------------------------------------------------------*
031400     MOVE     CRDCARD-CARD-NUMBER(WK-N-CLEAN-POS:1)
031500                                 TO WK-C-ONE-CHAR.
031600     IF       WK-C-ONE-CHAR IS NUMERIC
031700              ADD 1 TO WK-N-CLEAN-PAN-LEN
031800              MOVE WK-C-ONE-CHAR
031900                 TO WK-C-CLEAN-PAN(WK-N-CLEAN-PAN-LEN:1)
032000     END-IF.
032100*
032200 EJECT
032300*---------------------------------------------------------------*
032400 C120-CHECK-LUHN.
032500*---------------------------------------------------------------*
032600     MOVE     WK-C-CLEAN-PAN        TO WK-C-LLUHN-PAN-DIGITS.
032700     MOVE     WK-N-CLEAN-PAN-LEN    TO WK-C-LLUHN-PAN-LENGTH.
032800     CALL     "CRDVLUHN" USING WK-C-LLUHN-RECORD.
032900 C129-CHECK-LUHN-EX.
033000     EXIT.
033100*
033200 EJECT
033300*---------------------------------------------------------------*
033400 C210-COMPUTE-CARD-HASH.
033500*---------------------------------------------------------------*
033600*    CR0110 - THIS IS THE APPROVED PAN DIGEST ALGORITHM PER
033700*    SECURITY STANDARD SS-14.  THE CLEANED PAN IS NEVER WRITTEN
033800*    TO CARD-MASTER-OUT - ONLY THIS ONE-WAY DIGEST IS, AND ONLY
033900*    FOR DUPLICATE DETECTION.
034000     MOVE     ZERO TO WK-N-HASH-INPUT-LEN.
034100     MOVE     SPACES TO WK-C-HASH-INPUT.
034200     STRING   WK-C-CLEAN-PAN(1:WK-N-CLEAN-PAN-LEN) DELIMITED SIZE
034300              WK-C-HASH-SALT              DELIMITED SIZE
034400         INTO WK-C-HASH-INPUT.
034500     COMPUTE  WK-N-HASH-INPUT-LEN = WK-N-CLEAN-PAN-LEN + 8.
034600*
034700     MOVE     ZERO TO WK-N-HASH-ACC.
034800     PERFORM  C211-MIX-ONE-CHAR
034900         VARYING WK-N-HASH-POS FROM 1 BY 1
035000           UNTIL WK-N-HASH-POS > WK-N-HASH-INPUT-LEN.
035100*
035200     PERFORM  C212-EMIT-ONE-CHAR
035300         VARYING WK-N-EMIT-POS FROM 1 BY 1
035400           UNTIL WK-N-EMIT-POS > 44.
035500*
035600     MOVE     WK-C-CARD-HASH TO WK-C-CARD-HASH.
035700 C219-COMPUTE-CARD-HASH-EX.
035800     EXIT.
035900*
036000*---------------------------------------------------------------*
036100 C211-MIX-ONE-CHAR.
036200*---------------------------------------------------------------*
036300     MOVE     WK-C-HASH-INPUT(WK-N-HASH-POS:1) TO WK-N-ONE-DIGIT.
036400     COMPUTE  WK-N-HASH-ACC =
036500              (WK-N-HASH-ACC * 31) + WK-N-ONE-DIGIT.
036600     DIVIDE   WK-N-HASH-ACC BY 99991
036700              GIVING WK-N-HASH-QUOT
036800              REMAINDER WK-N-HASH-ACC.
036900*
037000*---------------------------------------------------------------*
037100 C212-EMIT-ONE-CHAR.
037200*---------------------------------------------------------------*
037300     COMPUTE  WK-N-HASH-ACC =
037400              (WK-N-HASH-ACC * 31) + WK-N-EMIT-POS.
037500     DIVIDE   WK-N-HASH-ACC BY 99991
037600              GIVING WK-N-HASH-QUOT
037700              REMAINDER WK-N-HASH-ACC.
037800     DIVIDE   WK-N-HASH-ACC BY 64
037900              GIVING WK-N-HASH-QUOT
038000              REMAINDER WK-N-B64-INDEX.
038100     ADD      1 TO WK-N-B64-INDEX.
038200     MOVE     WK-C-B64-ALPHABET(WK-N-B64-INDEX:1)
038300                 TO WK-C-CARD-HASH(WK-N-EMIT-POS:1).
038400*
038500 EJECT
038600*---------------------------------------------------------------*
038700 C230-CHECK-DUPLICATE-HASH.
038800*---------------------------------------------------------------*
038900*    CR0341 - SCAN EVERY HASH WRITTEN SO FAR THIS RUN, NOT JUST
039000*    THE EXISTING MASTER - THE DUPLICATE MAY BE TWO RECORDS IN
039100*    THE SAME INTAKE FILE.
039200     MOVE     "N" TO WK-C-DUP-FOUND-SW.
039300     PERFORM  C231-COMPARE-ONE-HASH
039400         VARYING WK-N-HASH-CHECK-POS FROM 1 BY 1
039500           UNTIL WK-N-HASH-CHECK-POS > WK-N-HASH-TABLE-COUNT
039600              OR WK-C-DUP-FOUND.
039700 C239-CHECK-DUPLICATE-HASH-EX.
039800     EXIT.
039900*
040000*---------------------------------------------------------------*
040100 C231-COMPARE-ONE-HASH.
040200*---------------------------------------------------------------*
040300     IF       WK-T-HASH-ENTRY(WK-N-HASH-CHECK-POS)
040400              = WK-C-CARD-HASH
040500              SET WK-C-DUP-FOUND TO TRUE
040600     END-IF.
040700*
040800 EJECT
040900*---------------------------------------------------------------*
041000 C300-BUILD-MASTER-RECORD.
041100*---------------------------------------------------------------*
041200     MOVE     CRDCARD-CARD-ID       TO CRDMAST-CARD-ID.
041300     MOVE     WK-C-CARD-HASH        TO CRDMAST-CARD-HASH.
041400     COMPUTE  WK-N-LAST4-START = WK-N-CLEAN-PAN-LEN - 3.
041500     MOVE     WK-C-CLEAN-PAN(WK-N-LAST4-START:4)
041600                                 TO CRDMAST-LAST-FOUR.
041700     STRING   "**** **** **** " DELIMITED SIZE
041800              CRDMAST-LAST-FOUR DELIMITED SIZE
041900         INTO CRDMAST-MASKED-NUMBER.
042000*
042100     MOVE     WK-C-CLEAN-PAN        TO WK-C-LTYPE-PAN-DIGITS.
042200     CALL     "CRDVTYPE" USING WK-C-LTYPE-RECORD.
042300     MOVE     WK-C-LTYPE-CARD-TYPE  TO CRDMAST-CARD-TYPE.
042400*
042500     PERFORM  C320-NORMALIZE-HOLDER-NAME
042600        THRU  C329-NORMALIZE-HOLDER-NAME-EX.
042700     MOVE     WK-C-HOLDER-NORM      TO CRDMAST-CARD-HOLDER-NM.
042800*
042900     MOVE     CRDCARD-EXPIRY-DATE   TO CRDMAST-EXPIRY-DATE.
043000     MOVE     CRDCARD-USER-ID       TO CRDMAST-USER-ID.
043100     MOVE     CRDCARD-BALANCE       TO CRDMAST-BALANCE.
043200     MOVE     "Y"                   TO CRDMAST-VALID-FLAG.
043300*
043400     MOVE     CRDCARD-STATUS-CODE   TO WK-C-OLD-STATUS-CODE.
043500     IF       CRDCARD-EXPIRY-DATE < WK-C-RUN-DATE-CCYYMMDD
043600              IF  WK-C-OLD-STATUS-CODE = "A"
043700                  ADD 1 TO WK-N-EXPIRED-THIS-RUN
043800              END-IF
043900              MOVE "E" TO CRDMAST-STATUS-CODE
044000     ELSE
044100              MOVE WK-C-OLD-STATUS-CODE TO CRDMAST-STATUS-CODE
044200     END-IF.
044300 C399-BUILD-MASTER-RECORD-EX.
044400     EXIT.
044500*
044600 EJECT
044700*---------------------------------------------------------------*
044800 C320-NORMALIZE-HOLDER-NAME.
044900*---------------------------------------------------------------*
045000     MOVE     CRDCARD-CARD-HOLDER   TO WK-C-HOLDER-UPPER.
045100     INSPECT  WK-C-HOLDER-UPPER CONVERTING
045200              "abcdefghijklmnopqrstuvwxyz"
045300           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
045400*
045500     MOVE     SPACES TO WK-C-HOLDER-NORM.
045600     MOVE     ZERO   TO WK-N-NORM-OUT-LEN.
045700     MOVE     "Y"    TO WK-C-PREV-WAS-SPACE-SW.
045800     PERFORM  C321-NORMALIZE-ONE-CHAR
045900         VARYING WK-N-NORM-POS FROM 1 BY 1
046000           UNTIL WK-N-NORM-POS > 100.
046100     PERFORM  C322-TRIM-TRAILING-BLANK
046200        THRU  C322-TRIM-TRAILING-BLANK.
046300 C329-NORMALIZE-HOLDER-NAME-EX.
046400     EXIT.
046500*
046600*---------------------------------------------------------------*
046700 C321-NORMALIZE-ONE-CHAR.
046800*---------------------------------------------------------------*
046900     MOVE     WK-C-HOLDER-UPPER(WK-N-NORM-POS:1) TO WK-C-ONE-CHAR.
047000     IF       WK-C-ONE-CHAR = SPACE
047100              IF  WK-C-PREV-WAS-SPACE-SW = "N"
047200                  ADD 1 TO WK-N-NORM-OUT-LEN
047300                  MOVE SPACE
047400                     TO WK-C-HOLDER-NORM(WK-N-NORM-OUT-LEN:1)
047500                  MOVE "Y" TO WK-C-PREV-WAS-SPACE-SW
047600              END-IF
047700     ELSE
047800              ADD 1 TO WK-N-NORM-OUT-LEN
047900              MOVE WK-C-ONE-CHAR
048000                 TO WK-C-HOLDER-NORM(WK-N-NORM-OUT-LEN:1)
048100              MOVE "N" TO WK-C-PREV-WAS-SPACE-SW
048200     END-IF.
048300*
048400*---------------------------------------------------------------*
048500 C322-TRIM-TRAILING-BLANK.
048600*---------------------------------------------------------------*
048700*    CR0512 - A TRAILING RUN OF WHITESPACE COLLAPSES TO ONE
048800*    BLANK ABOVE; THAT LAST BLANK MUST STILL BE TRIMMED.
048900     IF       WK-N-NORM-OUT-LEN > 0
049000         AND  WK-C-HOLDER-NORM(WK-N-NORM-OUT-LEN:1) = SPACE
049100              SUBTRACT 1 FROM WK-N-NORM-OUT-LEN
049200     END-IF.
049300*
049400 EJECT
049500*---------------------------------------------------------------*
049600 D000-PRINT-MAINTENANCE-REPORT.
049700*---------------------------------------------------------------*
049800     MOVE     "RECORDS READ"             TO WK-R-TOTAL-LABEL.
049900     MOVE     WK-N-READ-COUNT            TO WK-R-TOTAL-VALUE.
050000     WRITE    CARDREJ-RECORD FROM WK-R-TOTAL-LINE.
050100*
050200     MOVE     "RECORDS ACCEPTED"         TO WK-R-TOTAL-LABEL.
050300     MOVE     WK-N-ACCEPT-COUNT          TO WK-R-TOTAL-VALUE.
050400     WRITE    CARDREJ-RECORD FROM WK-R-TOTAL-LINE.
050500*
050600     MOVE     "RECORDS REJECTED-INVALID" TO WK-R-TOTAL-LABEL.
050700     MOVE     WK-N-REJECT-INVALID-CNT    TO WK-R-TOTAL-VALUE.
050800     WRITE    CARDREJ-RECORD FROM WK-R-TOTAL-LINE.
050900*
051000     MOVE     "RECORDS REJECTED-DUPLICATE" TO WK-R-TOTAL-LABEL.
051100     MOVE     WK-N-REJECT-DUP-CNT       TO WK-R-TOTAL-VALUE.
051200     WRITE    CARDREJ-RECORD FROM WK-R-TOTAL-LINE.
051300*
051400     MOVE     "RECORDS EXPIRED-THIS-RUN" TO WK-R-TOTAL-LABEL.
051500     MOVE     WK-N-EXPIRED-THIS-RUN     TO WK-R-TOTAL-VALUE.
051600     WRITE    CARDREJ-RECORD FROM WK-R-TOTAL-LINE.
051700 D099-PRINT-MAINTENANCE-REPORT-EX.
051800     EXIT.
051900*
052000 EJECT
052100 Y900-ABNORMAL-TERMINATION.
052200     PERFORM  Z000-END-PROGRAM-ROUTINE
052300        THRU  Z099-END-PROGRAM-ROUTINE-EX.
052400     GOBACK.
052500*
052600*---------------------------------------------------------------*
052700 Z000-END-PROGRAM-ROUTINE.
052800*---------------------------------------------------------------*
052900     CLOSE    CARDIN CARDOUT CARDREJ.
053000 Z099-END-PROGRAM-ROUTINE-EX.
053100     EXIT.
053200*
053300******************************************************************
053400*************** END OF PROGRAM SOURCE - CRDMAINT ***************
053500******************************************************************
