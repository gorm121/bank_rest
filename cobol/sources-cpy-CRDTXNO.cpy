000100* CRDTXNO.cpybk
000200* I-O FORMAT:TRANSACTION-RECORD  FROM FILE TXNOUT OF LIBRARY CRDLIB
000300*-----------------------------------------------------------*
000400* POSTED/REJECTED TRANSACTION LOG RECORD - ONE ROW WRITTEN   *
000500* FOR EVERY TRANSFER INSTRUCTION READ, WHETHER COMPLETED OR  *
000600* FAILED.  TRANSACTION-ID IS STAMPED BY CRDXFER AT POST TIME.*
000700*-----------------------------------------------------------*
000800* MAINT LOG -                                                *
000900*   04/02/90  MWT  121  INITIAL LAYOUT                       *
001000*-----------------------------------------------------------*
001100 01  CRDTXNO-RECORD.
001200     05  CRDTXNO-TRANSACTION-ID  PIC X(36).
001300     05  CRDTXNO-FROM-CARD-ID    PIC 9(09).
001400     05  CRDTXNO-TO-CARD-ID      PIC 9(09).
001500     05  CRDTXNO-AMOUNT          PIC S9(13)V9(02) COMP-3.
001600     05  CRDTXNO-DESCRIPTION     PIC X(255).
001700     05  CRDTXNO-STATUS-CODE     PIC X(01).
001800         88  CRDTXNO-ST-COMPLETED        VALUE "C".
001900         88  CRDTXNO-ST-FAILED           VALUE "F".
002000         88  CRDTXNO-ST-PENDING          VALUE "P".
002100     05  CRDTXNO-TXN-TYPE-CODE   PIC X(01).
002200         88  CRDTXNO-TY-TRANSFER         VALUE "T".
002300         88  CRDTXNO-TY-PAYMENT          VALUE "P".
002400         88  CRDTXNO-TY-REFUND           VALUE "R".
002500     05  CRDTXNO-CREATED-TS      PIC 9(14).
002600     05  CRDTXNO-CREATED-PARTS REDEFINES CRDTXNO-CREATED-TS.
002700         10  CRDTXNO-CREATED-CCYYMMDD    PIC 9(08).
002800         10  CRDTXNO-CREATED-HHMMSS      PIC 9(06).
002900     05  FILLER                  PIC X(03)   VALUE SPACES.
